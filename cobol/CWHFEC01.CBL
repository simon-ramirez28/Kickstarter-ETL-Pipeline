000100******************************************************************
000200* FECHA       : 14/05/1989                                       *
000300* PROGRAMADOR : HUGO ALBERTO SOLARES (HAS)                       *
000400* APLICACION  : BODEGA DE CAMPANIAS DE FINANCIAMIENTO COLECTIVO  *
000500* PROGRAMA    : CWHFEC01                                         *
000600* TIPO        : SUBRUTINA DE APOYO (CALL)                        *
000700* DESCRIPCION : CALCULA EL NUMERO DE SERIE DIARIA (DIAS CONTADOS *
000800*             : DESDE UNA FECHA BASE), EL NOMBRE DEL DIA DE LA   *
000900*             : SEMANA Y LA BANDERA DE FIN DE SEMANA PARA UNA    *
001000*             : FECHA AAAAMMDD. SE INVOCA DESDE CWHETL01 PARA    *
001100*             : ARMAR LA DIMENSION FECHA Y LA DURACION DE LAS    *
001200*             : CAMPANIAS.                                      *
001300* ARCHIVOS    : NO APLICA                                        *
001400* PROGRAMA(S) : INVOCADO POR CWHETL01                            *
001500* ACCION (ES) : C=CALCULA                                        *
001600* INSTALADO   : 21/05/1989                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    CWHFEC01.
002000 AUTHOR.                        HUGO ALBERTO SOLARES.
002100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.                  14/05/1989.
002300 DATE-COMPILED.
002400 SECURITY.                      USO INTERNO DEPARTAMENTAL.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 14/05/1989 HAS SOL-0871 PRIMERA VERSION, CALCULO DE SERIE Y    *
002900*                         DIA DE SEMANA PARA EL CIERRE DE TARJE- *
003000*                         TAS (USO ORIGINAL EN TLCU1C04).        *
003100* 02/08/1991 HAS SOL-0933 SE AGREGA VALIDACION DE ANIO NULO.     *
003200* 19/03/1994 EEDR SOL-1042 SE AJUSTA TABLA DE DIAS ACUMULADOS    *
003300*                         POR ERROR DE UN DIA EN FEBRERO.        *
003400* 11/11/1996 PEDR SOL-1187 SE DOCUMENTA FORMULA DE DIA JULIANO   *
003500*                         EN LOS COMENTARIOS DE ESTA RUTINA.     *
003600* 07/09/1998 HAS SOL-1299 REVISION DEL CAMBIO DE SIGLO, NO SE    *
003700*                         ENCONTRARON CAMPOS DE ANIO A DOS       *
003800*                         POSICIONES EN ESTA RUTINA (Y2K).       *
003900* 04/01/1999 HAS SOL-1301 CIERRE DE REVISION Y2K, SIN CAMBIOS DE *
004000*                         CODIGO, SOLO BITACORA.                 *
004100* 23/06/2004 PEDR SOL-1566 SE AGREGA BANDERA DE FIN DE SEMANA    *
004200*                         PARA REPORTES DE COBRANZA DOMINICAL.   *
004300* 15/02/2013 EEDR SOL-2040 SE REVISA SIGNO EN RESIDUOS, SIN      *
004400*                         HALLAZGOS.                             *
004500* 09/01/2023 PEDR BPM228847 SE REUTILIZA LA RUTINA PARA EL PRO-  *
004600*                         CESO NOCTURNO DE CARGA DE LA BODEGA DE *
004700*                         CAMPANIAS DE FINANCIAMIENTO COLECTIVO, *
004800*                         SE AGREGA RETORNO DEL NOMBRE DEL DIA.  *
004900* 30/01/2023 PEDR BPM228856 SE VALIDA POR CLASE LA FECHA DE      *
005000*                         ENTRADA, YA QUE EL PROCESO NOCTURNO    *
005100*                         PUEDE INVOCAR LA RUTINA CON CAMPOS     *
005200*                         VACIOS O NO NUMERICOS.                 *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS CLASE-NUMERICA   IS "0" THRU "9".
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*           TABLA DE DIAS ACUMULADOS ANTES DE CADA MES           *
006300*           (ANIO NO BISIESTO, SE AJUSTA ADELANTE SI APLICA)     *
006400******************************************************************
006500 01  WKS-TABLA-ACUM-LITERAL.
006600     05 FILLER             PIC X(39) VALUE
006700        "000031059090120151181212243273304334000".
006800 01  WKS-TABLA-ACUM-R REDEFINES WKS-TABLA-ACUM-LITERAL.
006900     05 WKS-DIAS-ACUM-MES  PIC 9(03)  OCCURS 13 TIMES.
007000******************************************************************
007100*           TABLA DE NOMBRES DE DIA, BASE 01/01/1970 (JUEVES)    *
007200******************************************************************
007300 01  WKS-TABLA-DIAS-LITERAL.
007400     05 FILLER             PIC X(54) VALUE
007500        "Thursday Friday   Saturday Sunday   Monday   Tuesday  ".
007600     05 FILLER             PIC X(09) VALUE "Wednesday".
007700 01  WKS-TABLA-DIAS-R REDEFINES WKS-TABLA-DIAS-LITERAL.
007800     05 WKS-NOMBRE-DIA     PIC X(09) OCCURS 7 TIMES.
007900******************************************************************
008000*              CAMPOS DE TRABAJO PARA EL CALCULO DE FECHA        *
008100******************************************************************
008200 01  WKS-FECHA-COPIA           PIC 9(08) VALUE ZEROES.
008300 01  WKS-FECHA-COPIA-R REDEFINES WKS-FECHA-COPIA.
008400     05 WKS-ANIO               PIC 9(04).
008500     05 WKS-MES                PIC 9(02).
008600     05 WKS-DIA                PIC 9(02).
008700 01  WKS-CAMPOS-DE-TRABAJO.
008800     05 WKS-ANIO-MENOS-1       PIC 9(04)  COMP.
008900     05 WKS-DIV4               PIC 9(06)  COMP.
009000     05 WKS-DIV100             PIC 9(06)  COMP.
009100     05 WKS-DIV400             PIC 9(06)  COMP.
009200     05 WKS-COCIENTE           PIC 9(06)  COMP.
009300     05 WKS-RESIDUO-4          PIC 9(04)  COMP.
009400     05 WKS-RESIDUO-100        PIC 9(04)  COMP.
009500     05 WKS-RESIDUO-400        PIC 9(04)  COMP.
009600     05 WKS-ES-BISIESTO-SW     PIC X(01)  VALUE "N".
009700        88 WKS-ES-BISIESTO                VALUE "S".
009800     05 WKS-SERIAL-CALC        PIC 9(09)  COMP.
009900     05 WKS-SERIAL-BASE        PIC 9(09)  COMP VALUE 719528.
010000     05 WKS-DIFERENCIA-DIAS    PIC 9(09)  COMP.
010100     05 WKS-RESIDUO-7          PIC 9(01)  COMP.
010200     05 WKS-INDICE-DIA         PIC 9(01)  COMP.
010300     05 FILLER                 PIC X(08)  VALUE SPACES.
010400 LINKAGE SECTION.
010500 01  LK-FECHA-ENTRA            PIC 9(08).
010600 01  LK-FECHA-ENTRA-R REDEFINES LK-FECHA-ENTRA
010700                               PIC X(08).
010800 01  LK-SERIAL-SALE            PIC 9(09) COMP.
010900 01  LK-DIA-SEMANA-SALE        PIC X(09).
011000 01  LK-FIN-SEMANA-SALE        PIC 9(01).
011100******************************************************************
011200 PROCEDURE DIVISION USING LK-FECHA-ENTRA
011300                           LK-SERIAL-SALE
011400                           LK-DIA-SEMANA-SALE
011500                           LK-FIN-SEMANA-SALE.
011600******************************************************************
011700*               S E C C I O N    P R I N C I P A L               *
011800******************************************************************
011900*    VALIDACION DEFENSIVA: EL PROCESO NOCTURNO DE LA BODEGA      *
012000*    PUEDE INVOCAR ESTA RUTINA CON UN CAMPO DE FECHA VACIO O     *
012100*    CON TEXTO; SE VERIFICA POR CLASE ANTES DE CALCULAR.         *
012200 000-MAIN SECTION.
012300     IF LK-FECHA-ENTRA-R IS NOT CLASE-NUMERICA
012400        MOVE ZEROES          TO LK-SERIAL-SALE
012500        MOVE SPACES          TO LK-DIA-SEMANA-SALE
012600        MOVE 0               TO LK-FIN-SEMANA-SALE
012700     ELSE
012800        MOVE LK-FECHA-ENTRA  TO WKS-FECHA-COPIA
012900        PERFORM 100-DETERMINA-BISIESTO
013000        PERFORM 200-CALCULA-SERIAL
013100        PERFORM 300-DETERMINA-DIA-SEMANA
013200        MOVE WKS-SERIAL-CALC TO LK-SERIAL-SALE
013300     END-IF.
013400 000-MAIN-E. EXIT PROGRAM.
013500******************************************************************
013600*     DETERMINA SI EL ANIO DE LA FECHA RECIBIDA ES BISIESTO      *
013700******************************************************************
013800 100-DETERMINA-BISIESTO SECTION.
013900     DIVIDE WKS-ANIO BY 4   GIVING WKS-COCIENTE
014000                            REMAINDER WKS-RESIDUO-4
014100     DIVIDE WKS-ANIO BY 100 GIVING WKS-COCIENTE
014200                            REMAINDER WKS-RESIDUO-100
014300     DIVIDE WKS-ANIO BY 400 GIVING WKS-COCIENTE
014400                            REMAINDER WKS-RESIDUO-400
014500     IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
014600        OR WKS-RESIDUO-400 = 0
014700        MOVE "S" TO WKS-ES-BISIESTO-SW
014800     ELSE
014900        MOVE "N" TO WKS-ES-BISIESTO-SW
015000     END-IF.
015100 100-DETERMINA-BISIESTO-E. EXIT.
015200******************************************************************
015300*     CALCULA EL NUMERO DE SERIE DIARIA (DIA JULIANO SIMPLE)     *
015400*     SERIE = 365*ANIO + DIV4 - DIV100 + DIV400 (DEL ANIO-1,     *
015500*     PARA NO CONTAR EL BISIESTO DEL PROPIO ANIO ANTES DE QUE    *
015600*     OCURRA) + DIAS ACUMULADOS DEL MES + DIA + 1 SI BISIESTO    *
015700*     Y EL MES ES MARZO O POSTERIOR.                             *
015800******************************************************************
015900 200-CALCULA-SERIAL SECTION.
016000     COMPUTE WKS-ANIO-MENOS-1 = WKS-ANIO - 1
016100     DIVIDE WKS-ANIO-MENOS-1 BY 4   GIVING WKS-DIV4
016200                                    REMAINDER WKS-RESIDUO-4
016300     DIVIDE WKS-ANIO-MENOS-1 BY 100 GIVING WKS-DIV100
016400                                    REMAINDER WKS-RESIDUO-100
016500     DIVIDE WKS-ANIO-MENOS-1 BY 400 GIVING WKS-DIV400
016600                                    REMAINDER WKS-RESIDUO-400
016700     COMPUTE WKS-SERIAL-CALC = (WKS-ANIO * 365) + WKS-DIV4
016800                              - WKS-DIV100 + WKS-DIV400
016900                              + WKS-DIAS-ACUM-MES (WKS-MES)
017000                              + WKS-DIA
017100     IF WKS-ES-BISIESTO AND WKS-MES > 2
017200        ADD 1 TO WKS-SERIAL-CALC
017300     END-IF.
017400 200-CALCULA-SERIAL-E. EXIT.
017500******************************************************************
017600*     DETERMINA EL NOMBRE DEL DIA Y LA BANDERA DE FIN DE SEMANA  *
017700*     CONTANDO RESIDUOS DE 7 CONTRA LA BASE 01/01/1970 (JUEVES)  *
017800******************************************************************
017900 300-DETERMINA-DIA-SEMANA SECTION.
018000     COMPUTE WKS-DIFERENCIA-DIAS = WKS-SERIAL-CALC
018100                                  - WKS-SERIAL-BASE
018200     DIVIDE WKS-DIFERENCIA-DIAS BY 7 GIVING WKS-COCIENTE
018300                                    REMAINDER WKS-RESIDUO-7
018400     COMPUTE WKS-INDICE-DIA = WKS-RESIDUO-7 + 1
018500     MOVE WKS-NOMBRE-DIA (WKS-INDICE-DIA) TO LK-DIA-SEMANA-SALE
018600     IF WKS-INDICE-DIA = 3 OR WKS-INDICE-DIA = 4
018700        MOVE 1 TO LK-FIN-SEMANA-SALE
018800     ELSE
018900        MOVE 0 TO LK-FIN-SEMANA-SALE
019000     END-IF.
019100 300-DETERMINA-DIA-SEMANA-E. EXIT.
