000100******************************************************************
000200*        CWHTAB02  -  TABLAS DE VALORES DISTINTOS Y MAPAS DE    *
000300*        LLAVE PARA LAS TRES DIMENSIONES (FECHA/ESTADO/CATEGO-  *
000400*        RIA). EL ORDEN FINAL DE CADA TABLA ES EL ORDEN DE LA   *
000500*        LLAVE SUSTITUTA (POSICION = LLAVE).  LA INSERCION ES   *
000600*        POR DESPLAZAMIENTO MANUAL (SIN SORT) PARA MANTENER LA  *
000700*        TABLA SIEMPRE ORDENADA POR LLAVE NATURAL.               *
000800******************************************************************
000900 01  WKS-TBL-FECHAS.
001000     05 WKS-TOTAL-FECHAS        PIC 9(05)  COMP VALUE ZEROES.
001100     05 WKS-REN-FECHA OCCURS 5000 TIMES.
001200        10 WTF-FECHA-LLAVE      PIC 9(08).
001300        10 WTF-ANIO             PIC 9(04).
001400        10 WTF-TRIMESTRE        PIC 9(01).
001500        10 WTF-MES              PIC 9(02).
001600        10 WTF-DIA              PIC 9(02).
001700        10 WTF-NOMBRE-DIA       PIC X(09).
001800        10 WTF-FIN-DE-SEMANA    PIC 9(01).
001900        10 FILLER               PIC X(03) VALUE SPACES.
002000 01  WKS-TBL-ESTADOS.
002100     05 WKS-TOTAL-ESTADOS       PIC 9(03)  COMP VALUE ZEROES.
002200     05 FILLER                  PIC X(05)  VALUE SPACES.
002300     05 WKS-REN-ESTADO OCCURS 50 TIMES.
002400        10 WTE-ESTADO-NOMBRE    PIC X(12).
002500        10 WTE-ES-EXITOSO       PIC 9(01).
002600        10 FILLER               PIC X(03) VALUE SPACES.
002700 01  WKS-TBL-CATEGORIAS.
002800     05 WKS-TOTAL-CATEGORIAS    PIC 9(04)  COMP VALUE ZEROES.
002900     05 FILLER                  PIC X(04)  VALUE SPACES.
003000     05 WKS-REN-CATEGORIA OCCURS 500 TIMES.
003100        10 WTC-CATEGORIA-PRIN   PIC X(20).
003200        10 WTC-CATEGORIA-SUB    PIC X(20).
003300        10 FILLER               PIC X(04) VALUE SPACES.
003400******************************************************************
003500*        CAMPOS DE TRABAJO COMPARTIDOS PARA LA INSERCION        *
003600*        ORDENADA (DESPLAZAMIENTO) EN LAS TRES TABLAS ANTERIORES*
003700******************************************************************
003800 01  WKS-CONTROL-INSERCION.
003900     05 WKS-POSICION-INS        PIC 9(05)  COMP.
004000     05 WKS-POSICION-MOV        PIC 9(05)  COMP.
004100     05 WKS-POSICION-DESTINO    PIC 9(05)  COMP.
004200     05 WKS-ENCONTRADO-SW       PIC X(01)  VALUE "N".
004300        88 WKS-LLAVE-ENCONTRADA          VALUE "S".
004400     05 FILLER                  PIC X(07)  VALUE SPACES.
