000100******************************************************************
000200*        CWHTAB01  -  TABLA DE CAMPANIAS ACEPTADAS EN MEMORIA   *
000300*        (TRAS LA TRANSFORMACION, ANTES DE CARGAR DIMENSIONES Y *
000400*        HECHOS). SE LLENA EN ORDEN DE LLEGADA DEL ARCHIVO DE   *
000500*        ENTRADA, SIN ORDENAMIENTO (NO SE USA SORT).             *
000600******************************************************************
000700 01  WKS-TABLA-ACEPTADAS.
000800     05 WKS-TOTAL-ACEPTADAS     PIC 9(07)  COMP VALUE ZEROES.
000900     05 FILLER                  PIC X(04)  VALUE SPACES.
001000     05 WKS-REN-ACEPTADA OCCURS 20000 TIMES.
001100        10 WTA-CAMPANIA-ID      PIC 9(10).
001200        10 WTA-CAMPANIA-NOMBRE  PIC X(60).
001300        10 WTA-CATEGORIA-PRIN   PIC X(20).
001400        10 WTA-CATEGORIA-SUB    PIC X(20).
001500        10 WTA-ESTADO-CAMPANIA  PIC X(12).
001600        10 WTA-PATROCINADORES   PIC 9(07).
001700        10 WTA-MONTO-RECAUDADO  PIC 9(10)V99.
001800        10 WTA-MONTO-META       PIC 9(10)V99.
001900        10 WTA-BANDERA-EXITO    PIC 9(01).
002000        10 WTA-FECHA-LANZAMIENTO PIC 9(08).
002100        10 WTA-DURACION-DIAS    PIC 9(05).
002200        10 FILLER               PIC X(05) VALUE SPACES.
