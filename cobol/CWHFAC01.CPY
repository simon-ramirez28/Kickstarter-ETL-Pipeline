000100******************************************************************
000200*        CWHFAC01  -  REGISTRO DE SALIDA DEL HECHO CAMPANIA     *
000300*        (ARCHIVO FACTOUT, SECUENCIAL DE LONGITUD FIJA)          *
000400******************************************************************
000500 01  REG-HECHOCAMPANIA.
000600     05 RHC-CAMPANIA-ID         PIC 9(10).
000700     05 RHC-CAMPANIA-NOMBRE     PIC X(60).
000800     05 RHC-PATROCINADORES      PIC 9(07).
000900     05 RHC-MONTO-RECAUDADO     PIC 9(10)V99.
001000     05 RHC-MONTO-META          PIC 9(10)V99.
001100     05 RHC-DURACION-DIAS       PIC 9(05).
001200     05 RHC-ESTADO-LLAVE        PIC 9(04).
001300     05 RHC-CATEGORIA-LLAVE     PIC 9(04).
001400     05 RHC-FECHA-LANZ-LLAVE    PIC 9(08).
001500     05 FILLER                  PIC X(10) VALUE SPACES.
