000100******************************************************************
000200*        CWHCAM01  -  RENGLON CRUDO DE CAMPANIA (ENTRADA)       *
000300*        CAMPOS DESEMPAQUETADOS POR UNSTRING DESDE EL RENGLON   *
000400*        DELIMITADO POR COMAS DEL ARCHIVO RAWCAMP.               *
000500******************************************************************
000600 01  WKS-CAMPANIA-CRUDA.
000700     05 WCR-CAMPANIA-ID         PIC 9(10).
000800     05 WCR-CAMPANIA-NOMBRE     PIC X(60).
000900     05 WCR-CATEGORIA-PRIN      PIC X(20).
001000     05 WCR-CATEGORIA-SUB       PIC X(20).
001100     05 WCR-PAIS                PIC X(02).
001200     05 WCR-ESTADO-CAMPANIA     PIC X(12).
001300     05 WCR-PATROCINADORES      PIC 9(07).
001400     05 WCR-PATROCINADORES-R REDEFINES WCR-PATROCINADORES
001500        PIC X(07).
001600     05 WCR-MONTO-RECAUDADO-TXT PIC X(13).
001700     05 WCR-RECAUD-ENTERO-N     PIC 9(10).
001800     05 WCR-RECAUD-DECIMAL-N    PIC 9(02).
001900     05 WCR-MONTO-RECAUDADO     PIC 9(10)V99.
002000     05 WCR-MONTO-META-TXT      PIC X(13).
002100     05 WCR-META-ENTERO-N       PIC 9(10).
002200     05 WCR-META-DECIMAL-N      PIC 9(02).
002300     05 WCR-MONTO-META          PIC 9(10)V99.
002400     05 WCR-LANZAMIENTO-TS      PIC X(19).
002500     05 WCR-LANZAMIENTO-TS-R REDEFINES WCR-LANZAMIENTO-TS.
002600        10 WCR-LANZ-FECHA-TXT   PIC X(10).
002700        10 WCR-LANZ-ESPACIO     PIC X(01).
002800        10 WCR-LANZ-HORA-TXT    PIC X(08).
002900     05 WCR-LIMITE-FECHA-TXT    PIC X(10).
003000     05 FILLER                  PIC X(10) VALUE SPACES.
003100******************************************************************
003200*        RENGLON DE ENTRADA TAL COMO VIENE EN EL ARCHIVO         *
003300*        (LINE-SEQUENTIAL, DELIMITADO POR COMAS)                 *
003400******************************************************************
003500 01  WKS-RENGLON-ENTRADA        PIC X(250).
