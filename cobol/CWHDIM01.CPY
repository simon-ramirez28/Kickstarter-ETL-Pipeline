000100******************************************************************
000200*        CWHDIM01  -  REGISTRO DE SALIDA DE LA DIMENSION FECHA  *
000300*        (ARCHIVO DIMDATE, SECUENCIAL DE LONGITUD FIJA)          *
000400******************************************************************
000500 01  REG-DIMFECHA.
000600     05 RDF-FECHA-LLAVE         PIC 9(08).
000700     05 RDF-FECHA-COMPLETA      PIC X(10).
000800     05 RDF-ANIO                PIC 9(04).
000900     05 RDF-TRIMESTRE           PIC 9(01).
001000     05 RDF-MES                 PIC 9(02).
001100     05 RDF-DIA                 PIC 9(02).
001200     05 RDF-NOMBRE-DIA          PIC X(09).
001300     05 RDF-FIN-DE-SEMANA       PIC 9(01).
001400     05 FILLER                  PIC X(08) VALUE SPACES.
