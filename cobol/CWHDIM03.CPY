000100******************************************************************
000200*        CWHDIM03  -  REGISTRO DE SALIDA DE LA DIMENSION        *
000300*        CATEGORIA (ARCHIVO DIMCATG, SECUENCIAL LONGITUD FIJA)   *
000400******************************************************************
000500 01  REG-DIMCATEGORIA.
000600     05 RDC-CATEGORIA-LLAVE     PIC 9(04).
000700     05 RDC-CATEGORIA-PRIN      PIC X(20).
000800     05 RDC-CATEGORIA-SUB       PIC X(20).
000900     05 FILLER                  PIC X(04) VALUE SPACES.
