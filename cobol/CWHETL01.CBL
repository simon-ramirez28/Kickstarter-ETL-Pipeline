000100******************************************************************
000200* FECHA       : 18/09/1984                                       *
000300* PROGRAMADOR : HUGO ALBERTO SOLARES (HAS)                       *
000400* APLICACION  : BODEGA DE CAMPANIAS DE FINANCIAMIENTO COLECTIVO  *
000500* PROGRAMA    : CWHETL01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO NOCTURNO DE CARGA DE LA BODEGA DE        *
000800*             : CAMPANIAS DE FINANCIAMIENTO COLECTIVO. LEE EL    *
000900*             : MAESTRO CRUDO DE CAMPANIAS, LO DEPURA Y          *
001000*             : ENRIQUECE (FECHAS, DURACION, BANDERA DE EXITO,   *
001100*             : NOMBRE OBLIGATORIO) Y LO DESCOMPONE EN           *
001200*             : UNA BODEGA DIMENSIONAL: TRES DIMENSIONES (FECHA, *
001300*             : ESTADO, CATEGORIA) CON LLAVE SUSTITUTA Y UN      *
001400*             : HECHO DE CAMPANIAS CON LAS MEDIDAS Y LLAVES      *
001500*             : FORANEAS.                                        *
001600* ARCHIVOS    : RAWCAMP=C, DIMDATE=A, DIMSTAT=A, DIMCATG=A,      *
001700*             : FACTOUT=A, RUNLOG=A                              *
001800* PROGRAMA(S) : INVOCA CWHFEC01                                  *
001900* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
002000* INSTALADO   : 25/09/1984                                       *
002100* BPM/RATIONAL: 228847                                           *
002200* NOMBRE      : CARGA NOCTURNA BODEGA DE CAMPANIAS               *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.                    CWHETL01.
002600 AUTHOR.                        HUGO ALBERTO SOLARES.
002700 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002800 DATE-WRITTEN.                  18/09/1984.
002900 DATE-COMPILED.
003000 SECURITY.                      USO INTERNO DEPARTAMENTAL.
003100******************************************************************
003200*                    B I T A C O R A   D E   C A M B I O S       *
003300******************************************************************
003400* 18/09/1984 HAS  SOL-0203  PRIMERA VERSION. EXTRAE Y TOTALIZA   *
003500*                         EL MAESTRO DE SUCURSALES PARA EL       *
003600*                         REPORTE NOCTURNO DE CONCILIACION DE    *
003700*                         CAJAS.                                 *
003800* 14/02/1987 HAS  SOL-0388  SE AGREGA VALIDACION DE ARCHIVO      *
003900*                         VACIO ANTES DE CONTINUAR EL PROCESO.   *
004000* 09/11/1990 EEDR SOL-0577  SE AJUSTA LA BITACORA PARA REGISTRAR *
004100*                         HORA DE INICIO Y FIN DE CADA FASE.     *
004200* 21/06/1994 PEDR SOL-0812  SE CORRIGE DESBORDE EN LA TABLA DE   *
004300*                         SUCURSALES ACEPTADAS.                  *
004400* 07/09/1998 HAS  SOL-1300  REVISION DEL CAMBIO DE SIGLO; SE     *
004500*                         AMPLIAN LOS CAMPOS DE ANIO A CUATRO    *
004600*                         POSICIONES EN LAS TABLAS DE TRABAJO    *
004700*                         (Y2K).                                 *
004800* 04/01/1999 HAS  SOL-1302  CIERRE DE REVISION Y2K, SIN          *
004900*                         HALLAZGOS ADICIONALES.                 *
005000* 23/06/2004 PEDR SOL-1567  SE AGREGA REGISTRO DE TOTALES DE     *
005100*                         CONTROL AL FINAL DE CADA CORRIDA.      *
005200* 15/02/2013 EEDR SOL-2041  SE REVISA EL MANEJO DE ARCHIVOS      *
005300*                         VACIOS, SIN HALLAZGOS.                 *
005400* 09/01/2023 PEDR BPM228847 SE REESCRIBE A FONDO EL PROGRAMA     *
005500*                         PARA EL PROCESO NOCTURNO DE CARGA DE   *
005600*                         LA BODEGA DE CAMPANIAS DE              *
005700*                         FINANCIAMIENTO COLECTIVO; SE REUTILIZA *
005800*                         EL ESQUELETO DE ARCHIVOS Y BITACORA    *
005900*                         DEL PROCESO ANTERIOR DE CONCILIACION   *
006000*                         DE SUCURSALES.                         *
006100* 23/01/2023 PEDR BPM228847 SE AGREGA EL RECHAZO DE RENGLONES    *
006200*                         SIN NOMBRE DE CAMPANIA (REGLA R3).     *
006300* 30/01/2023 PEDR BPM228855 SE VALIDA POR CLASE EL CAMPO DE      *
006400*                         PATROCINADORES ANTES DE CALCULAR, YA   *
006500*                         QUE EL ARCHIVO CRUDO LO PUEDE TRAER    *
006600*                         VACIO.                                 *
006700* 08/02/2023 EEDR BPM228901 SE CORRIGE EL CALCULO DE TRIMESTRE,  *
006800*                         QUEDABA EN 0 PARA DICIEMBRE.           *
006900* 14/03/2023 PEDR BPM228930 SE AGREGA LA DIMENSION CATEGORIA Y   *
007000*                         EL HECHO DE CAMPANIAS; HASTA ESA FECHA *
007100*                         SOLO SE CARGABAN FECHA Y ESTADO.       *
007200* 02/05/2023 HAS  BPM229015 SE AJUSTA LA BITACORA PARA INCLUIR   *
007300*                         LOS CONTROL TOTALES DE CADA FASE.      *
007400* 19/07/2023 PEDR BPM229201 SE VALIDA QUE EL ARCHIVO DE ENTRADA  *
007500*                         EXISTA ANTES DE CONTINUAR EL PROCESO.  *
007600* 11/09/2023 EEDR BPM229340 SE DOCUMENTA LA REGLA DE LLAVE DE    *
007700*                         FECHA (AAAAMMDD) EN ESTOS COMENTARIOS. *
007800* 30/11/2023 PEDR BPM229488 SE AJUSTA EL TAMANO DE LA TABLA DE   *
007900*                         CAMPANIAS ACEPTADAS A 20,000           *
008000*                         RENGLONES.                             *
008100* 18/12/2023 HAS  BPM229560 SE AGREGA MENSAJE DE INICIO DE FASE  *
008200*                         EN BITACORA PARA LA CARGA DE CADA      *
008300*                         DIMENSION Y DEL HECHO, Y MENSAJE DE    *
008400*                         FIN PROPIO PARA LA CARGA DE HECHOS.    *
008500******************************************************************
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS CLASE-NUMERICA   IS "0" THRU "9".
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT RAWCAMP ASSIGN TO RAWCAMP
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS FS-RAWCAMP.
009600
009700     SELECT DIMDATE ASSIGN TO DIMDATE
009800            ORGANIZATION  IS SEQUENTIAL
009900            FILE STATUS   IS FS-DIMDATE.
010000
010100     SELECT DIMSTAT ASSIGN TO DIMSTAT
010200            ORGANIZATION  IS SEQUENTIAL
010300            FILE STATUS   IS FS-DIMSTAT.
010400
010500     SELECT DIMCATG ASSIGN TO DIMCATG
010600            ORGANIZATION  IS SEQUENTIAL
010700            FILE STATUS   IS FS-DIMCATG.
010800
010900     SELECT FACTOUT ASSIGN TO FACTOUT
011000            ORGANIZATION  IS SEQUENTIAL
011100            FILE STATUS   IS FS-FACTOUT.
011200
011300     SELECT RUNLOG   ASSIGN TO RUNLOG
011400            ORGANIZATION  IS LINE SEQUENTIAL
011500            FILE STATUS   IS FS-RUNLOG.
011600 DATA DIVISION.
011700 FILE SECTION.
011800******************************************************************
011900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012000******************************************************************
012100*   MAESTRO CRUDO DE CAMPANIAS (ENTRADA, RENGLON DELIMITADO).
012200 FD RAWCAMP.
012300 01 REG-RAWCAMP                  PIC X(250).
012400*   DIMENSION FECHA.
012500 FD DIMDATE.
012600     COPY CWHDIM01.
012700*   DIMENSION ESTADO.
012800 FD DIMSTAT.
012900     COPY CWHDIM02.
013000*   DIMENSION CATEGORIA.
013100 FD DIMCATG.
013200     COPY CWHDIM03.
013300*   HECHO DE CAMPANIAS.
013400 FD FACTOUT.
013500     COPY CWHFAC01.
013600*   BITACORA DE CORRIDA.
013700 FD RUNLOG.
013800 01 REG-BITACORA                 PIC X(132).
013900 WORKING-STORAGE SECTION.
014000******************************************************************
014100*           RECURSOS DE ESTADO DE ARCHIVOS (FILE STATUS)         *
014200******************************************************************
014300 01 WKS-FS-STATUS.
014400    02 FS-RAWCAMP               PIC X(02) VALUE "00".
014500    02 FS-DIMDATE               PIC X(02) VALUE "00".
014600    02 FS-DIMSTAT               PIC X(02) VALUE "00".
014700    02 FS-DIMCATG               PIC X(02) VALUE "00".
014800    02 FS-FACTOUT               PIC X(02) VALUE "00".
014900    02 FS-RUNLOG                PIC X(02) VALUE "00".
015000******************************************************************
015100*              AREAS DE TRABAJO DE LA CAMPANIA (COPY)            *
015200******************************************************************
015300 COPY CWHCAM01.
015400 COPY CWHCAM02.
015500 COPY CWHTAB01.
015600 COPY CWHTAB02.
015700******************************************************************
015800*              CONTADORES DE CONTROL DE LA CORRIDA (COMP)        *
015900******************************************************************
016000 01 WKS-CONTADORES.
016100    02 WKS-TOTAL-LEIDOS         PIC 9(07)  COMP VALUE ZEROES.
016200    02 WKS-TOTAL-RECHAZADOS     PIC 9(07)  COMP VALUE ZEROES.
016300    02 WKS-TOTAL-TRANSFORMADOS  PIC 9(07)  COMP VALUE ZEROES.
016400    02 WKS-TOTAL-FECHAS-UNICAS  PIC 9(05)  COMP VALUE ZEROES.
016500    02 WKS-TOTAL-ESTADOS-UNICOS PIC 9(03)  COMP VALUE ZEROES.
016600    02 WKS-TOTAL-CATGRIA-UNICAS PIC 9(04)  COMP VALUE ZEROES.
016700    02 WKS-TOTAL-HECHOS-CARGDOS PIC 9(07)  COMP VALUE ZEROES.
016800    02 WKS-I                    PIC 9(07)  COMP VALUE ZEROES.
016900    02 WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
017000******************************************************************
017100*              BANDERAS DE FIN DE ARCHIVO                       *
017200******************************************************************
017300 01 WKS-FLAGS.
017400    02 WKS-FIN-RAWCAMP          PIC 9(01) VALUE ZEROES.
017500       88 FIN-RAWCAMP                       VALUE 1.
017600    02 WKS-NOMBRE-VACIO-SW      PIC X(01) VALUE "N".
017700       88 WKS-NOMBRE-ES-VACIO               VALUE "S".
017800    02 FILLER                   PIC X(06) VALUE SPACES.
017900******************************************************************
018000*         AREA DE INTERCAMBIO CON LA SUBRUTINA CWHFEC01          *
018100*         (CALCULO DE SERIE DIARIA, DIA DE SEMANA Y FIN DE       *
018200*         SEMANA); SE REUTILIZA PARA LANZAMIENTO Y PARA LIMITE.  *
018300******************************************************************
018400 01 WKS-PARM-FECHA.
018500    02 WKS-PARM-FECHA-ENTRA     PIC 9(08).
018600    02 WKS-PARM-SERIAL-SALE     PIC 9(09) COMP.
018700    02 WKS-PARM-DIA-SEMANA-SALE PIC X(09).
018800    02 WKS-PARM-FIN-SEMANA-SALE PIC 9(01).
018900 01 WKS-PARM-FECHA-R REDEFINES WKS-PARM-FECHA.
019000    02 WKS-PARM-AAAA            PIC 9(04).
019100    02 WKS-PARM-MM              PIC 9(02).
019200    02 WKS-PARM-DD              PIC 9(02).
019300    02 FILLER                   PIC X(14).
019400 01 WKS-SERIAL-LANZAMIENTO      PIC 9(09) COMP.
019500 01 WKS-SERIAL-LIMITE           PIC 9(09) COMP.
019600******************************************************************
019700*         LLAVES FORANEAS RESUELTAS PARA EL HECHO EN TURNO       *
019800******************************************************************
019900 01 WKS-LLAVES-HECHO.
020000    02 WKS-LLAVE-FECHA-R        PIC 9(08) COMP.
020100    02 WKS-LLAVE-ESTADO-R       PIC 9(03) COMP.
020200    02 WKS-LLAVE-CATEG-R        PIC 9(04) COMP.
020300    02 FILLER                   PIC X(04) VALUE SPACES.
020400******************************************************************
020500*              AREA DE ARMADO DE LINEAS DE BITACORA              *
020600******************************************************************
020700 01 WKS-LINEA-BITACORA.
020800    02 WKS-BIT-FECHA            PIC 9(08).
020900    02 FILLER                   PIC X(01) VALUE SPACES.
021000    02 WKS-BIT-HORA             PIC 9(08).
021100    02 FILLER                   PIC X(01) VALUE SPACES.
021200    02 WKS-BIT-MENSAJE          PIC X(100).
021300    02 FILLER                   PIC X(13) VALUE SPACES.
021400 01 WKS-HORA-SISTEMA.
021500    02 WKS-HORA-HH              PIC 9(02).
021600    02 WKS-HORA-MM              PIC 9(02).
021700    02 WKS-HORA-SS              PIC 9(02).
021800    02 WKS-HORA-CC              PIC 9(02).
021900******************************************************************
022000 PROCEDURE DIVISION.
022100******************************************************************
022200*               S E C C I O N    P R I N C I P A L               *
022300******************************************************************
022400 000-MAIN SECTION.
022500     PERFORM 100-ABRE-ARCHIVOS
022600     PERFORM 150-ESCRIBE-INICIO-CORRIDA
022700     PERFORM 200-EXTRAE-CAMPANIAS UNTIL FIN-RAWCAMP
022800     PERFORM 390-ESCRIBE-FIN-TRANSFORMA
022900     PERFORM 400-CARGA-DIM-FECHA
023000     PERFORM 500-CARGA-DIM-ESTADO
023100     PERFORM 600-CARGA-DIM-CATEGORIA
023200     PERFORM 700-CARGA-HECHOS
023300     PERFORM 900-ESTADISTICAS
023400     PERFORM 950-CIERRA-ARCHIVOS
023500     STOP RUN.
023600 000-MAIN-E. EXIT.
023700******************************************************************
023800*     ABRE LOS ARCHIVOS DE LA CORRIDA; SI EL MAESTRO CRUDO DE    *
023900*     CAMPANIAS NO EXISTE, SE TERMINA LA CORRIDA SIN GENERAR     *
024000*     NINGUNA SALIDA (NI BITACORA).                              *
024100******************************************************************
024200 100-ABRE-ARCHIVOS SECTION.
024300     OPEN INPUT RAWCAMP
024400     IF FS-RAWCAMP NOT = "00"
024500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RAWCAMP <<<"
024600                UPON CONSOLE
024700        DISPLAY "    EL MAESTRO CRUDO DE CAMPANIAS NO EXISTE, "
024800                "STATUS: " FS-RAWCAMP UPON CONSOLE
024900        MOVE 91 TO RETURN-CODE
025000        STOP RUN
025100     END-IF
025200
025300     OPEN OUTPUT DIMDATE
025400     IF FS-DIMDATE NOT = "00"
025500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO DIMDATE <<<"
025600                UPON CONSOLE
025700        MOVE 92 TO RETURN-CODE
025800        STOP RUN
025900     END-IF
026000
026100     OPEN OUTPUT DIMSTAT
026200     IF FS-DIMSTAT NOT = "00"
026300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO DIMSTAT <<<"
026400                UPON CONSOLE
026500        MOVE 92 TO RETURN-CODE
026600        STOP RUN
026700     END-IF
026800
026900     OPEN OUTPUT DIMCATG
027000     IF FS-DIMCATG NOT = "00"
027100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO DIMCATG <<<"
027200                UPON CONSOLE
027300        MOVE 92 TO RETURN-CODE
027400        STOP RUN
027500     END-IF
027600
027700     OPEN OUTPUT FACTOUT
027800     IF FS-FACTOUT NOT = "00"
027900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO FACTOUT <<<"
028000                UPON CONSOLE
028100        MOVE 92 TO RETURN-CODE
028200        STOP RUN
028300     END-IF
028400
028500     OPEN OUTPUT RUNLOG
028600     IF FS-RUNLOG NOT = "00"
028700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RUNLOG <<<"
028800                UPON CONSOLE
028900        MOVE 92 TO RETURN-CODE
029000        STOP RUN
029100     END-IF.
029200 100-ABRE-ARCHIVOS-E. EXIT.
029300******************************************************************
029400*              B I T A C O R A   D E   C O R R I D A             *
029500******************************************************************
029600 150-ESCRIBE-INICIO-CORRIDA SECTION.
029700     MOVE "INICIO DE CORRIDA, BODEGA DE CAMPANIAS"
029800          TO WKS-BIT-MENSAJE
029900     PERFORM 800-REGISTRA-BITACORA.
030000 150-ESCRIBE-INICIO-CORRIDA-E. EXIT.
030100
030200 800-REGISTRA-BITACORA SECTION.
030300     ACCEPT WKS-BIT-FECHA FROM DATE YYYYMMDD
030400     ACCEPT WKS-HORA-SISTEMA FROM TIME
030500     MOVE WKS-HORA-SISTEMA TO WKS-BIT-HORA
030600     MOVE WKS-LINEA-BITACORA TO REG-BITACORA
030700     WRITE REG-BITACORA
030800     IF FS-RUNLOG NOT = "00"
030900        DISPLAY "ERROR AL GRABAR RUNLOG, STATUS: " FS-RUNLOG
031000                UPON CONSOLE
031100     END-IF
031200     DISPLAY WKS-LINEA-BITACORA UPON CONSOLE.
031300 800-REGISTRA-BITACORA-E. EXIT.
031400******************************************************************
031500*                   E X T R A E   C A M P A N I A S              *
031600******************************************************************
031700 200-EXTRAE-CAMPANIAS SECTION.
031800     PERFORM 210-LEE-UN-RENGLON
031900     IF NOT FIN-RAWCAMP
032000        PERFORM 220-DESEMPAQUETA-RENGLON
032100        PERFORM 300-TRANSFORMA-CAMPANIA
032200     END-IF.
032300 200-EXTRAE-CAMPANIAS-E. EXIT.
032400
032500 210-LEE-UN-RENGLON SECTION.
032600     READ RAWCAMP INTO WKS-RENGLON-ENTRADA
032700        AT END
032800           MOVE 1 TO WKS-FIN-RAWCAMP
032900        NOT AT END
033000           ADD 1 TO WKS-TOTAL-LEIDOS
033100     END-READ.
033200 210-LEE-UN-RENGLON-E. EXIT.
033300
033400******************************************************************
033500*     DESEMPAQUETA EL RENGLON DELIMITADO POR COMAS DEL ARCHIVO   *
033600*     DE ENTRADA HACIA LOS CAMPOS DE WKS-CAMPANIA-CRUDA, Y LOS   *
033700*     MONTOS DE TEXTO "ENTERO.DECIMAL" HACIA CAMPOS NUMERICOS.   *
033800******************************************************************
033900 220-DESEMPAQUETA-RENGLON SECTION.
034000     UNSTRING WKS-RENGLON-ENTRADA DELIMITED BY ","
034100        INTO WCR-CAMPANIA-ID
034200             WCR-CAMPANIA-NOMBRE
034300             WCR-CATEGORIA-PRIN
034400             WCR-CATEGORIA-SUB
034500             WCR-PAIS
034600             WCR-ESTADO-CAMPANIA
034700             WCR-PATROCINADORES
034800             WCR-MONTO-RECAUDADO-TXT
034900             WCR-MONTO-META-TXT
035000             WCR-LANZAMIENTO-TS
035100             WCR-LIMITE-FECHA-TXT
035200     END-UNSTRING
035300
035400*    VALIDACION DEFENSIVA: EL CAMPO DE PATROCINADORES PUEDE
035500*    LLEGAR VACIO O CON TEXTO EN EL ARCHIVO CRUDO; SE VERIFICA
035600*    POR CLASE ANTES DE USARLO EN CALCULOS POSTERIORES.
035700     IF WCR-PATROCINADORES-R IS NOT CLASE-NUMERICA
035800        MOVE ZEROES TO WCR-PATROCINADORES
035900     END-IF
036000
036100     UNSTRING WCR-MONTO-RECAUDADO-TXT DELIMITED BY "."
036200        INTO WCR-RECAUD-ENTERO-N WCR-RECAUD-DECIMAL-N
036300     END-UNSTRING
036400     COMPUTE WCR-MONTO-RECAUDADO =
036500             WCR-RECAUD-ENTERO-N + (WCR-RECAUD-DECIMAL-N / 100)
036600
036700     UNSTRING WCR-MONTO-META-TXT DELIMITED BY "."
036800        INTO WCR-META-ENTERO-N WCR-META-DECIMAL-N
036900     END-UNSTRING
037000     COMPUTE WCR-MONTO-META =
037100             WCR-META-ENTERO-N + (WCR-META-DECIMAL-N / 100).
037200 220-DESEMPAQUETA-RENGLON-E. EXIT.
037300
037400 390-ESCRIBE-FIN-TRANSFORMA SECTION.
037500     MOVE WKS-TOTAL-LEIDOS      TO WKS-MASCARA
037600     MOVE SPACES TO WKS-BIT-MENSAJE
037700     STRING "RENGLONES LEIDOS: " WKS-MASCARA
037800            DELIMITED BY SIZE INTO WKS-BIT-MENSAJE
037900     PERFORM 800-REGISTRA-BITACORA
038000
038100     MOVE WKS-TOTAL-RECHAZADOS  TO WKS-MASCARA
038200     MOVE SPACES TO WKS-BIT-MENSAJE
038300     STRING "RENGLONES RECHAZADOS POR NOMBRE EN BLANCO: "
038400            WKS-MASCARA
038500            DELIMITED BY SIZE INTO WKS-BIT-MENSAJE
038600     PERFORM 800-REGISTRA-BITACORA
038700
038800     MOVE WKS-TOTAL-TRANSFORMADOS TO WKS-MASCARA
038900     MOVE SPACES TO WKS-BIT-MENSAJE
039000     STRING "RENGLONES TRANSFORMADOS Y ACEPTADOS: " WKS-MASCARA
039100            DELIMITED BY SIZE INTO WKS-BIT-MENSAJE
039200     PERFORM 800-REGISTRA-BITACORA.
039300 390-ESCRIBE-FIN-TRANSFORMA-E. EXIT.
039400******************************************************************
039500*                T R A N S F O R M A   C A M P A N I A           *
039600******************************************************************
039700 300-TRANSFORMA-CAMPANIA SECTION.
039800     PERFORM 330-VALIDA-NOMBRE-OBLIGATORIO
039900     IF WKS-NOMBRE-ES-VACIO
040000        ADD 1 TO WKS-TOTAL-RECHAZADOS
040100     ELSE
040200        PERFORM 310-CALCULA-FECHAS-CAMPANIA
040300        PERFORM 320-DERIVA-BANDERA-EXITO
040400        PERFORM 340-ACUMULA-CAMPANIA-ACEPTADA
040500        ADD 1 TO WKS-TOTAL-TRANSFORMADOS
040600     END-IF.
040700 300-TRANSFORMA-CAMPANIA-E. EXIT.
040800
040900******************************************************************
041000*     REGLA R3 - EL NOMBRE DE LA CAMPANIA ES OBLIGATORIO; SI     *
041100*     VIENE EN BLANCO, EL RENGLON SE EXCLUYE DE TODAS LAS        *
041200*     SALIDAS POSTERIORES.                                       *
041300******************************************************************
041400 330-VALIDA-NOMBRE-OBLIGATORIO SECTION.
041500     IF WCR-CAMPANIA-NOMBRE = SPACES
041600        MOVE "S" TO WKS-NOMBRE-VACIO-SW
041700     ELSE
041800        MOVE "N" TO WKS-NOMBRE-VACIO-SW
041900     END-IF.
042000 330-VALIDA-NOMBRE-OBLIGATORIO-E. EXIT.
042100
042200******************************************************************
042300*     DESCOMPONE LAS FECHAS DE TEXTO "AAAA-MM-DD" HACIA LOS      *
042400*     CAMPOS DE WKS-CAMPANIA-LIMPIA (POR REDEFINES) Y OBTIENE    *
042500*     LA SERIE DIARIA DE CADA UNA LLAMANDO A CWHFEC01 PARA       *
042600*     DERIVAR LA DURACION DE LA CAMPANIA (REGLA R2).             *
042700******************************************************************
042800 310-CALCULA-FECHAS-CAMPANIA SECTION.
042900     MOVE ZEROES TO WCL-FECHA-LANZAMIENTO WCL-FECHA-LIMITE
043000
043100     UNSTRING WCR-LANZ-FECHA-TXT DELIMITED BY "-"
043200        INTO WCL-LANZ-ANIO WCL-LANZ-MES WCL-LANZ-DIA
043300     END-UNSTRING
043400
043500     UNSTRING WCR-LIMITE-FECHA-TXT DELIMITED BY "-"
043600        INTO WCL-LIMITE-ANIO WCL-LIMITE-MES WCL-LIMITE-DIA
043700     END-UNSTRING
043800
043900     MOVE WCL-FECHA-LANZAMIENTO TO WKS-PARM-FECHA-ENTRA
044000     CALL "CWHFEC01" USING WKS-PARM-FECHA-ENTRA
044100                            WKS-PARM-SERIAL-SALE
044200                            WKS-PARM-DIA-SEMANA-SALE
044300                            WKS-PARM-FIN-SEMANA-SALE
044400     END-CALL
044500     MOVE WKS-PARM-SERIAL-SALE TO WKS-SERIAL-LANZAMIENTO
044600
044700     MOVE WCL-FECHA-LIMITE TO WKS-PARM-FECHA-ENTRA
044800     CALL "CWHFEC01" USING WKS-PARM-FECHA-ENTRA
044900                            WKS-PARM-SERIAL-SALE
045000                            WKS-PARM-DIA-SEMANA-SALE
045100                            WKS-PARM-FIN-SEMANA-SALE
045200     END-CALL
045300     MOVE WKS-PARM-SERIAL-SALE TO WKS-SERIAL-LIMITE
045400
045500     COMPUTE WCL-DURACION-DIAS = WKS-SERIAL-LIMITE
045600                                - WKS-SERIAL-LANZAMIENTO.
045700 310-CALCULA-FECHAS-CAMPANIA-E. EXIT.
045800
045900******************************************************************
046000*     REGLA R1 - BANDERA DE EXITO, UNICAMENTE PARA EL ESTADO     *
046100*     "successful" (COINCIDENCIA EXACTA).                        *
046200******************************************************************
046300 320-DERIVA-BANDERA-EXITO SECTION.
046400     IF WCR-ESTADO-CAMPANIA = "successful"
046500        MOVE 1 TO WCL-BANDERA-EXITO
046600     ELSE
046700        MOVE 0 TO WCL-BANDERA-EXITO
046800     END-IF.
046900 320-DERIVA-BANDERA-EXITO-E. EXIT.
047000
047100******************************************************************
047200*     TRASLADA EL RENGLON YA LIMPIO A LA TABLA DE CAMPANIAS      *
047300*     ACEPTADAS EN MEMORIA, INSUMO DE LA CARGA DE DIMENSIONES    *
047400*     Y DEL HECHO DE CAMPANIAS.                                  *
047500******************************************************************
047600 340-ACUMULA-CAMPANIA-ACEPTADA SECTION.
047700     MOVE WCR-CAMPANIA-ID        TO WCL-CAMPANIA-ID
047800     MOVE WCR-CAMPANIA-NOMBRE    TO WCL-CAMPANIA-NOMBRE
047900     MOVE WCR-CATEGORIA-PRIN     TO WCL-CATEGORIA-PRIN
048000     MOVE WCR-CATEGORIA-SUB      TO WCL-CATEGORIA-SUB
048100     MOVE WCR-PAIS               TO WCL-PAIS
048200     MOVE WCR-ESTADO-CAMPANIA    TO WCL-ESTADO-CAMPANIA
048300     MOVE WCR-PATROCINADORES     TO WCL-PATROCINADORES
048400     MOVE WCR-MONTO-RECAUDADO    TO WCL-MONTO-RECAUDADO
048500     MOVE WCR-MONTO-META         TO WCL-MONTO-META
048600
048700     ADD 1 TO WKS-TOTAL-ACEPTADAS
048800     MOVE WKS-TOTAL-ACEPTADAS    TO WKS-I
048900     MOVE WCL-CAMPANIA-ID        TO WTA-CAMPANIA-ID (WKS-I)
049000     MOVE WCL-CAMPANIA-NOMBRE    TO WTA-CAMPANIA-NOMBRE (WKS-I)
049100     MOVE WCL-CATEGORIA-PRIN     TO WTA-CATEGORIA-PRIN (WKS-I)
049200     MOVE WCL-CATEGORIA-SUB      TO WTA-CATEGORIA-SUB (WKS-I)
049300     MOVE WCL-ESTADO-CAMPANIA    TO WTA-ESTADO-CAMPANIA (WKS-I)
049400     MOVE WCL-PATROCINADORES     TO WTA-PATROCINADORES (WKS-I)
049500     MOVE WCL-MONTO-RECAUDADO    TO WTA-MONTO-RECAUDADO (WKS-I)
049600     MOVE WCL-MONTO-META         TO WTA-MONTO-META (WKS-I)
049700     MOVE WCL-BANDERA-EXITO      TO WTA-BANDERA-EXITO (WKS-I)
049800     MOVE WCL-FECHA-LANZAMIENTO  TO WTA-FECHA-LANZAMIENTO (WKS-I)
049900     MOVE WCL-DURACION-DIAS      TO WTA-DURACION-DIAS (WKS-I).
050000 340-ACUMULA-CAMPANIA-ACEPTADA-E. EXIT.
050100******************************************************************
050200*                C A R G A   D I M E N S I O N   F E C H A       *
050300*     RECORRE LAS CAMPANIAS ACEPTADAS E INSERTA CADA FECHA DE    *
050400*     LANZAMIENTO DISTINTA, EN ORDEN ASCENDENTE DE LLAVE, SIN    *
050500*     USAR SORT (DESPLAZAMIENTO MANUAL, REGLAS R5 A R8).         *
050600******************************************************************
050700 400-CARGA-DIM-FECHA SECTION.
050800     MOVE "INICIO CARGA DIMENSION FECHA" TO WKS-BIT-MENSAJE
050900     PERFORM 800-REGISTRA-BITACORA
051000     PERFORM 410-INSERTA-FECHA-DISTINTA
051100        VARYING WKS-I FROM 1 BY 1
051200        UNTIL WKS-I > WKS-TOTAL-ACEPTADAS
051300     MOVE WKS-TOTAL-FECHAS TO WKS-TOTAL-FECHAS-UNICAS
051400     PERFORM 420-ESCRIBE-DIM-FECHA
051500        VARYING WKS-I FROM 1 BY 1
051600        UNTIL WKS-I > WKS-TOTAL-FECHAS-UNICAS
051700     MOVE WKS-TOTAL-FECHAS-UNICAS TO WKS-MASCARA
051800     MOVE SPACES TO WKS-BIT-MENSAJE
051900     STRING "FECHAS DISTINTAS CARGADAS A DIMDATE: " WKS-MASCARA
052000            DELIMITED BY SIZE INTO WKS-BIT-MENSAJE
052100     PERFORM 800-REGISTRA-BITACORA.
052200 400-CARGA-DIM-FECHA-E. EXIT.
052300
052400 410-INSERTA-FECHA-DISTINTA SECTION.
052500     PERFORM 411-LOCALIZA-POSICION-FECHA
052600     IF NOT WKS-LLAVE-ENCONTRADA
052700        PERFORM 413-DESPLAZA-UNA-FECHA
052800           VARYING WKS-POSICION-MOV FROM WKS-TOTAL-FECHAS
052900           BY -1 UNTIL WKS-POSICION-MOV < WKS-POSICION-INS
053000        PERFORM 414-INSERTA-FECHA-EN-POSICION
053100        ADD 1 TO WKS-TOTAL-FECHAS
053200     END-IF.
053300 410-INSERTA-FECHA-DISTINTA-E. EXIT.
053400
053500 411-LOCALIZA-POSICION-FECHA SECTION.
053600     MOVE "N" TO WKS-ENCONTRADO-SW
053700     COMPUTE WKS-POSICION-INS = WKS-TOTAL-FECHAS + 1
053800     PERFORM 412-COMPARA-UNA-FECHA
053900        VARYING WKS-POSICION-MOV FROM 1 BY 1
054000        UNTIL WKS-POSICION-MOV > WKS-TOTAL-FECHAS.
054100 411-LOCALIZA-POSICION-FECHA-E. EXIT.
054200
054300 412-COMPARA-UNA-FECHA SECTION.
054400     IF WTF-FECHA-LLAVE (WKS-POSICION-MOV) =
054500        WTA-FECHA-LANZAMIENTO (WKS-I)
054600        MOVE "S" TO WKS-ENCONTRADO-SW
054700        MOVE WKS-POSICION-MOV TO WKS-POSICION-INS
054800     ELSE
054900        IF WTF-FECHA-LLAVE (WKS-POSICION-MOV) >
055000           WTA-FECHA-LANZAMIENTO (WKS-I)
055100           AND WKS-POSICION-INS > WKS-TOTAL-FECHAS
055200           MOVE WKS-POSICION-MOV TO WKS-POSICION-INS
055300        END-IF
055400     END-IF.
055500 412-COMPARA-UNA-FECHA-E. EXIT.
055600
055700 413-DESPLAZA-UNA-FECHA SECTION.
055800     COMPUTE WKS-POSICION-DESTINO = WKS-POSICION-MOV + 1
055900     MOVE WKS-REN-FECHA (WKS-POSICION-MOV)
056000       TO WKS-REN-FECHA (WKS-POSICION-DESTINO).
056100 413-DESPLAZA-UNA-FECHA-E. EXIT.
056200
056300******************************************************************
056400*     DERIVA ANIO/MES/DIA/TRIMESTRE (R6) Y LLAMA A CWHFEC01      *
056500*     PARA EL NOMBRE DE DIA Y LA BANDERA DE FIN DE SEMANA (R7),  *
056600*     E INSERTA LA FECHA NUEVA EN LA POSICION LOCALIZADA.        *
056700******************************************************************
056800 414-INSERTA-FECHA-EN-POSICION SECTION.
056900     MOVE WTA-FECHA-LANZAMIENTO (WKS-I) TO WKS-PARM-FECHA-ENTRA
057000     CALL "CWHFEC01" USING WKS-PARM-FECHA-ENTRA
057100                            WKS-PARM-SERIAL-SALE
057200                            WKS-PARM-DIA-SEMANA-SALE
057300                            WKS-PARM-FIN-SEMANA-SALE
057400     END-CALL
057500
057600     MOVE WTA-FECHA-LANZAMIENTO (WKS-I)
057700       TO WTF-FECHA-LLAVE (WKS-POSICION-INS)
057800     MOVE WKS-PARM-AAAA TO WTF-ANIO (WKS-POSICION-INS)
057900     MOVE WKS-PARM-MM   TO WTF-MES  (WKS-POSICION-INS)
058000     MOVE WKS-PARM-DD   TO WTF-DIA  (WKS-POSICION-INS)
058100     COMPUTE WTF-TRIMESTRE (WKS-POSICION-INS) =
058200             (WKS-PARM-MM + 2) / 3
058300     MOVE WKS-PARM-DIA-SEMANA-SALE
058400       TO WTF-NOMBRE-DIA (WKS-POSICION-INS)
058500     MOVE WKS-PARM-FIN-SEMANA-SALE
058600       TO WTF-FIN-DE-SEMANA (WKS-POSICION-INS).
058700 414-INSERTA-FECHA-EN-POSICION-E. EXIT.
058800
058900******************************************************************
059000*     ESCRIBE LAS FECHAS DISTINTAS A DIMDATE EN ORDEN DE LLAVE   *
059100******************************************************************
059200 420-ESCRIBE-DIM-FECHA SECTION.
059300     MOVE WTF-FECHA-LLAVE (WKS-I)  TO RDF-FECHA-LLAVE
059400     MOVE WTF-ANIO        (WKS-I)  TO RDF-ANIO
059500     MOVE WTF-MES         (WKS-I)  TO RDF-MES
059600     MOVE WTF-DIA         (WKS-I)  TO RDF-DIA
059700     MOVE WTF-TRIMESTRE   (WKS-I)  TO RDF-TRIMESTRE
059800     MOVE WTF-NOMBRE-DIA  (WKS-I)  TO RDF-NOMBRE-DIA
059900     MOVE WTF-FIN-DE-SEMANA (WKS-I) TO RDF-FIN-DE-SEMANA
060000     STRING WTF-ANIO (WKS-I) "-" WTF-MES (WKS-I) "-"
060100            WTF-DIA (WKS-I)
060200            DELIMITED BY SIZE INTO RDF-FECHA-COMPLETA
060300     WRITE REG-DIMFECHA
060400     IF FS-DIMDATE NOT = "00"
060500        DISPLAY "ERROR AL GRABAR DIMDATE, STATUS: " FS-DIMDATE
060600                UPON CONSOLE
060700     END-IF.
060800 420-ESCRIBE-DIM-FECHA-E. EXIT.
060900******************************************************************
061000*                C A R G A   D I M E N S I O N   E S T A D O     *
061100*     RECORRE LAS CAMPANIAS ACEPTADAS E INSERTA CADA ESTADO      *
061200*     DISTINTO, EN ORDEN ASCENDENTE DE NOMBRE (REGLA R10).       *
061300******************************************************************
061400 500-CARGA-DIM-ESTADO SECTION.
061500     MOVE "INICIO CARGA DIMENSION ESTADO" TO WKS-BIT-MENSAJE
061600     PERFORM 800-REGISTRA-BITACORA
061700     PERFORM 510-INSERTA-ESTADO-DISTINTO
061800        VARYING WKS-I FROM 1 BY 1
061900        UNTIL WKS-I > WKS-TOTAL-ACEPTADAS
062000     MOVE WKS-TOTAL-ESTADOS TO WKS-TOTAL-ESTADOS-UNICOS
062100     PERFORM 520-ESCRIBE-DIM-ESTADO
062200        VARYING WKS-I FROM 1 BY 1
062300        UNTIL WKS-I > WKS-TOTAL-ESTADOS-UNICOS
062400     MOVE WKS-TOTAL-ESTADOS-UNICOS TO WKS-MASCARA
062500     MOVE SPACES TO WKS-BIT-MENSAJE
062600     STRING "ESTADOS DISTINTOS CARGADOS A DIMSTAT: " WKS-MASCARA
062700            DELIMITED BY SIZE INTO WKS-BIT-MENSAJE
062800     PERFORM 800-REGISTRA-BITACORA.
062900 500-CARGA-DIM-ESTADO-E. EXIT.
063000
063100 510-INSERTA-ESTADO-DISTINTO SECTION.
063200     PERFORM 511-LOCALIZA-POSICION-ESTADO
063300     IF NOT WKS-LLAVE-ENCONTRADA
063400        PERFORM 513-DESPLAZA-UN-ESTADO
063500           VARYING WKS-POSICION-MOV FROM WKS-TOTAL-ESTADOS
063600           BY -1 UNTIL WKS-POSICION-MOV < WKS-POSICION-INS
063700        PERFORM 514-INSERTA-ESTADO-EN-POSICION
063800        ADD 1 TO WKS-TOTAL-ESTADOS
063900     END-IF.
064000 510-INSERTA-ESTADO-DISTINTO-E. EXIT.
064100
064200 511-LOCALIZA-POSICION-ESTADO SECTION.
064300     MOVE "N" TO WKS-ENCONTRADO-SW
064400     COMPUTE WKS-POSICION-INS = WKS-TOTAL-ESTADOS + 1
064500     PERFORM 512-COMPARA-UN-ESTADO
064600        VARYING WKS-POSICION-MOV FROM 1 BY 1
064700        UNTIL WKS-POSICION-MOV > WKS-TOTAL-ESTADOS.
064800 511-LOCALIZA-POSICION-ESTADO-E. EXIT.
064900
065000 512-COMPARA-UN-ESTADO SECTION.
065100     IF WTE-ESTADO-NOMBRE (WKS-POSICION-MOV) =
065200        WTA-ESTADO-CAMPANIA (WKS-I)
065300        MOVE "S" TO WKS-ENCONTRADO-SW
065400        MOVE WKS-POSICION-MOV TO WKS-POSICION-INS
065500     ELSE
065600        IF WTE-ESTADO-NOMBRE (WKS-POSICION-MOV) >
065700           WTA-ESTADO-CAMPANIA (WKS-I)
065800           AND WKS-POSICION-INS > WKS-TOTAL-ESTADOS
065900           MOVE WKS-POSICION-MOV TO WKS-POSICION-INS
066000        END-IF
066100     END-IF.
066200 512-COMPARA-UN-ESTADO-E. EXIT.
066300
066400 513-DESPLAZA-UN-ESTADO SECTION.
066500     COMPUTE WKS-POSICION-DESTINO = WKS-POSICION-MOV + 1
066600     MOVE WKS-REN-ESTADO (WKS-POSICION-MOV)
066700       TO WKS-REN-ESTADO (WKS-POSICION-DESTINO).
066800 513-DESPLAZA-UN-ESTADO-E. EXIT.
066900
067000 514-INSERTA-ESTADO-EN-POSICION SECTION.
067100     MOVE WTA-ESTADO-CAMPANIA (WKS-I)
067200       TO WTE-ESTADO-NOMBRE (WKS-POSICION-INS)
067300     MOVE WTA-BANDERA-EXITO (WKS-I)
067400       TO WTE-ES-EXITOSO (WKS-POSICION-INS).
067500 514-INSERTA-ESTADO-EN-POSICION-E. EXIT.
067600
067700 520-ESCRIBE-DIM-ESTADO SECTION.
067800     MOVE WKS-I                     TO RDE-ESTADO-LLAVE
067900     MOVE WTE-ESTADO-NOMBRE (WKS-I) TO RDE-ESTADO-NOMBRE
068000     MOVE WTE-ES-EXITOSO    (WKS-I) TO RDE-ES-EXITOSO
068100     WRITE REG-DIMESTADO
068200     IF FS-DIMSTAT NOT = "00"
068300        DISPLAY "ERROR AL GRABAR DIMSTAT, STATUS: " FS-DIMSTAT
068400                UPON CONSOLE
068500     END-IF.
068600 520-ESCRIBE-DIM-ESTADO-E. EXIT.
068700
068800******************************************************************
068900*                C A R G A   D I M E N S I O N   C A T E G O R   *
069000*     RECORRE LAS CAMPANIAS ACEPTADAS E INSERTA CADA PAR         *
069100*     CATEGORIA PRINCIPAL / SUBCATEGORIA DISTINTO, EN ORDEN      *
069200*     ASCENDENTE DEL PAR.                                        *
069300******************************************************************
069400 600-CARGA-DIM-CATEGORIA SECTION.
069500     MOVE "INICIO CARGA DIMENSION CATEGORIA" TO WKS-BIT-MENSAJE
069600     PERFORM 800-REGISTRA-BITACORA
069700     PERFORM 610-INSERTA-CATEGORIA-DISTINTA
069800        VARYING WKS-I FROM 1 BY 1
069900        UNTIL WKS-I > WKS-TOTAL-ACEPTADAS
070000     MOVE WKS-TOTAL-CATEGORIAS TO WKS-TOTAL-CATGRIA-UNICAS
070100     PERFORM 620-ESCRIBE-DIM-CATEGORIA
070200        VARYING WKS-I FROM 1 BY 1
070300        UNTIL WKS-I > WKS-TOTAL-CATGRIA-UNICAS
070400     MOVE WKS-TOTAL-CATGRIA-UNICAS TO WKS-MASCARA
070500     MOVE SPACES TO WKS-BIT-MENSAJE
070600     STRING "CATEGORIAS DISTINTAS CARGADAS A DIMCATG: "
070700            WKS-MASCARA
070800            DELIMITED BY SIZE INTO WKS-BIT-MENSAJE
070900     PERFORM 800-REGISTRA-BITACORA.
071000 600-CARGA-DIM-CATEGORIA-E. EXIT.
071100
071200 610-INSERTA-CATEGORIA-DISTINTA SECTION.
071300     PERFORM 611-LOCALIZA-POSICION-CATEG
071400     IF NOT WKS-LLAVE-ENCONTRADA
071500        PERFORM 613-DESPLAZA-UNA-CATEG
071600           VARYING WKS-POSICION-MOV FROM WKS-TOTAL-CATEGORIAS
071700           BY -1 UNTIL WKS-POSICION-MOV < WKS-POSICION-INS
071800        PERFORM 614-INSERTA-CATEG-EN-POSICION
071900        ADD 1 TO WKS-TOTAL-CATEGORIAS
072000     END-IF.
072100 610-INSERTA-CATEGORIA-DISTINTA-E. EXIT.
072200
072300 611-LOCALIZA-POSICION-CATEG SECTION.
072400     MOVE "N" TO WKS-ENCONTRADO-SW
072500     COMPUTE WKS-POSICION-INS = WKS-TOTAL-CATEGORIAS + 1
072600     PERFORM 612-COMPARA-UNA-CATEG
072700        VARYING WKS-POSICION-MOV FROM 1 BY 1
072800        UNTIL WKS-POSICION-MOV > WKS-TOTAL-CATEGORIAS.
072900 611-LOCALIZA-POSICION-CATEG-E. EXIT.
073000
073100 612-COMPARA-UNA-CATEG SECTION.
073200     IF WTC-CATEGORIA-PRIN (WKS-POSICION-MOV) =
073300        WTA-CATEGORIA-PRIN (WKS-I)
073400        AND WTC-CATEGORIA-SUB (WKS-POSICION-MOV) =
073500            WTA-CATEGORIA-SUB (WKS-I)
073600        MOVE "S" TO WKS-ENCONTRADO-SW
073700        MOVE WKS-POSICION-MOV TO WKS-POSICION-INS
073800     ELSE
073900        IF (WTC-CATEGORIA-PRIN (WKS-POSICION-MOV) >
074000            WTA-CATEGORIA-PRIN (WKS-I))
074100           OR (WTC-CATEGORIA-PRIN (WKS-POSICION-MOV) =
074200               WTA-CATEGORIA-PRIN (WKS-I)
074300               AND WTC-CATEGORIA-SUB (WKS-POSICION-MOV) >
074400                   WTA-CATEGORIA-SUB (WKS-I))
074500           IF WKS-POSICION-INS > WKS-TOTAL-CATEGORIAS
074600              MOVE WKS-POSICION-MOV TO WKS-POSICION-INS
074700           END-IF
074800        END-IF
074900     END-IF.
075000 612-COMPARA-UNA-CATEG-E. EXIT.
075100
075200 613-DESPLAZA-UNA-CATEG SECTION.
075300     COMPUTE WKS-POSICION-DESTINO = WKS-POSICION-MOV + 1
075400     MOVE WKS-REN-CATEGORIA (WKS-POSICION-MOV)
075500       TO WKS-REN-CATEGORIA (WKS-POSICION-DESTINO).
075600 613-DESPLAZA-UNA-CATEG-E. EXIT.
075700
075800 614-INSERTA-CATEG-EN-POSICION SECTION.
075900     MOVE WTA-CATEGORIA-PRIN (WKS-I)
076000       TO WTC-CATEGORIA-PRIN (WKS-POSICION-INS)
076100     MOVE WTA-CATEGORIA-SUB (WKS-I)
076200       TO WTC-CATEGORIA-SUB (WKS-POSICION-INS).
076300 614-INSERTA-CATEG-EN-POSICION-E. EXIT.
076400
076500 620-ESCRIBE-DIM-CATEGORIA SECTION.
076600     MOVE WKS-I                         TO RDC-CATEGORIA-LLAVE
076700     MOVE WTC-CATEGORIA-PRIN (WKS-I)    TO RDC-CATEGORIA-PRIN
076800     MOVE WTC-CATEGORIA-SUB  (WKS-I)    TO RDC-CATEGORIA-SUB
076900     WRITE REG-DIMCATEGORIA
077000     IF FS-DIMCATG NOT = "00"
077100        DISPLAY "ERROR AL GRABAR DIMCATG, STATUS: " FS-DIMCATG
077200                UPON CONSOLE
077300     END-IF.
077400 620-ESCRIBE-DIM-CATEGORIA-E. EXIT.
077500******************************************************************
077600*                    C A R G A   D E   H E C H O S               *
077700*     RECORRE LAS CAMPANIAS ACEPTADAS Y GRABA UN RENGLON EN      *
077800*     FACTOUT POR CADA UNA, RESOLVIENDO LAS LLAVES FORANEAS      *
077900*     POR BUSQUEDA LINEAL EN LAS TRES TABLAS DE DIMENSION YA     *
078000*     CARGADAS (REGLA R11, GRANO R12).                           *
078100******************************************************************
078200 700-CARGA-HECHOS SECTION.
078300     MOVE "INICIO CARGA DE HECHOS" TO WKS-BIT-MENSAJE
078400     PERFORM 800-REGISTRA-BITACORA
078500     PERFORM 720-ESCRIBE-HECHO
078600        VARYING WKS-I FROM 1 BY 1
078700        UNTIL WKS-I > WKS-TOTAL-ACEPTADAS
078800     MOVE WKS-TOTAL-HECHOS-CARGDOS TO WKS-MASCARA
078900     MOVE SPACES TO WKS-BIT-MENSAJE
079000     STRING "RENGLONES CARGADOS A FACTOUT: " WKS-MASCARA
079100            DELIMITED BY SIZE INTO WKS-BIT-MENSAJE
079200     PERFORM 800-REGISTRA-BITACORA.
079300 700-CARGA-HECHOS-E. EXIT.
079400
079500******************************************************************
079600*     BUSCA LA POSICION (LLAVE SUSTITUTA) DE LA FECHA, ESTADO Y  *
079700*     CATEGORIA DE LA CAMPANIA WKS-I DENTRO DE LAS TABLAS YA     *
079800*     ORDENADAS; SE USA BUSQUEDA LINEAL, SIN SEARCH.             *
079900******************************************************************
080000 710-RESUELVE-LLAVES SECTION.
080100     MOVE ZEROES TO WKS-LLAVE-FECHA-R WKS-LLAVE-ESTADO-R
080200                     WKS-LLAVE-CATEG-R
080300     PERFORM 711-BUSCA-LLAVE-FECHA
080400        VARYING WKS-POSICION-MOV FROM 1 BY 1
080500        UNTIL WKS-POSICION-MOV > WKS-TOTAL-FECHAS
080600     PERFORM 712-BUSCA-LLAVE-ESTADO
080700        VARYING WKS-POSICION-MOV FROM 1 BY 1
080800        UNTIL WKS-POSICION-MOV > WKS-TOTAL-ESTADOS
080900     PERFORM 713-BUSCA-LLAVE-CATEG
081000        VARYING WKS-POSICION-MOV FROM 1 BY 1
081100        UNTIL WKS-POSICION-MOV > WKS-TOTAL-CATEGORIAS.
081200 710-RESUELVE-LLAVES-E. EXIT.
081300
081400 711-BUSCA-LLAVE-FECHA SECTION.
081500     IF WKS-LLAVE-FECHA-R = ZEROES
081600        IF WTF-FECHA-LLAVE (WKS-POSICION-MOV) =
081700           WTA-FECHA-LANZAMIENTO (WKS-I)
081800           MOVE WTF-FECHA-LLAVE (WKS-POSICION-MOV)
081900             TO WKS-LLAVE-FECHA-R
082000        END-IF
082100     END-IF.
082200 711-BUSCA-LLAVE-FECHA-E. EXIT.
082300
082400 712-BUSCA-LLAVE-ESTADO SECTION.
082500     IF WKS-LLAVE-ESTADO-R = ZEROES
082600        IF WTE-ESTADO-NOMBRE (WKS-POSICION-MOV) =
082700           WTA-ESTADO-CAMPANIA (WKS-I)
082800           MOVE WKS-POSICION-MOV TO WKS-LLAVE-ESTADO-R
082900        END-IF
083000     END-IF.
083100 712-BUSCA-LLAVE-ESTADO-E. EXIT.
083200
083300 713-BUSCA-LLAVE-CATEG SECTION.
083400     IF WKS-LLAVE-CATEG-R = ZEROES
083500        IF WTC-CATEGORIA-PRIN (WKS-POSICION-MOV) =
083600           WTA-CATEGORIA-PRIN (WKS-I)
083700           AND WTC-CATEGORIA-SUB (WKS-POSICION-MOV) =
083800               WTA-CATEGORIA-SUB (WKS-I)
083900           MOVE WKS-POSICION-MOV TO WKS-LLAVE-CATEG-R
084000        END-IF
084100     END-IF.
084200 713-BUSCA-LLAVE-CATEG-E. EXIT.
084300
084400 720-ESCRIBE-HECHO SECTION.
084500     PERFORM 710-RESUELVE-LLAVES
084600     MOVE WTA-CAMPANIA-ID (WKS-I)       TO RHC-CAMPANIA-ID
084700     MOVE WTA-CAMPANIA-NOMBRE (WKS-I)   TO RHC-CAMPANIA-NOMBRE
084800     MOVE WTA-PATROCINADORES (WKS-I)    TO RHC-PATROCINADORES
084900     MOVE WTA-MONTO-RECAUDADO (WKS-I)   TO RHC-MONTO-RECAUDADO
085000     MOVE WTA-MONTO-META (WKS-I)        TO RHC-MONTO-META
085100     MOVE WTA-DURACION-DIAS (WKS-I)     TO RHC-DURACION-DIAS
085200     MOVE WKS-LLAVE-ESTADO-R             TO RHC-ESTADO-LLAVE
085300     MOVE WKS-LLAVE-CATEG-R              TO RHC-CATEGORIA-LLAVE
085400     MOVE WKS-LLAVE-FECHA-R              TO RHC-FECHA-LANZ-LLAVE
085500     WRITE REG-HECHOCAMPANIA
085600     IF FS-FACTOUT NOT = "00"
085700        DISPLAY "ERROR AL GRABAR FACTOUT, STATUS: " FS-FACTOUT
085800                UPON CONSOLE
085900     ELSE
086000        ADD 1 TO WKS-TOTAL-HECHOS-CARGDOS
086100     END-IF.
086200 720-ESCRIBE-HECHO-E. EXIT.
086300
086400******************************************************************
086500*              E S T A D I S T I C A S   D E   C I E R R E       *
086600*     ESCRIBE EL MENSAJE DE FIN DE CORRIDA EN LA BITACORA; LOS   *
086700*     CONTROL TOTALES DE CADA FASE YA QUEDARON REGISTRADOS AL    *
086800*     CIERRE DE SU PROPIA SECCION (390/400/500/600/700).         *
086900******************************************************************
087000 900-ESTADISTICAS SECTION.
087100     MOVE "FIN DE CORRIDA, BODEGA DE CAMPANIAS"
087200          TO WKS-BIT-MENSAJE
087300     PERFORM 800-REGISTRA-BITACORA.
087400 900-ESTADISTICAS-E. EXIT.
087500
087600******************************************************************
087700*                    C I E R R A   A R C H I V O S               *
087800******************************************************************
087900 950-CIERRA-ARCHIVOS SECTION.
088000     CLOSE RAWCAMP
088100           DIMDATE
088200           DIMSTAT
088300           DIMCATG
088400           FACTOUT
088500           RUNLOG.
088600 950-CIERRA-ARCHIVOS-E. EXIT.
088700
