000100******************************************************************
000200*        CWHCAM02  -  CAMPANIA LIMPIA (SALIDA DE LA TRANSFORMA- *
000300*        CION), INSUMO PARA LA CARGA DE DIMENSIONES Y HECHOS.    *
000400******************************************************************
000500 01  WKS-CAMPANIA-LIMPIA.
000600     05 WCL-CAMPANIA-ID         PIC 9(10).
000700     05 WCL-CAMPANIA-NOMBRE     PIC X(60).
000800     05 WCL-CATEGORIA-PRIN      PIC X(20).
000900     05 WCL-CATEGORIA-SUB       PIC X(20).
001000     05 WCL-PAIS                PIC X(02).
001100     05 WCL-ESTADO-CAMPANIA     PIC X(12).
001200     05 WCL-PATROCINADORES      PIC 9(07).
001300     05 WCL-MONTO-RECAUDADO     PIC 9(10)V99.
001400     05 WCL-MONTO-META          PIC 9(10)V99.
001500     05 WCL-BANDERA-EXITO       PIC 9(01).
001600     05 WCL-FECHA-LANZAMIENTO   PIC 9(08).
001700     05 WCL-FECHA-LANZ-R REDEFINES WCL-FECHA-LANZAMIENTO.
001800        10 WCL-LANZ-ANIO        PIC 9(04).
001900        10 WCL-LANZ-MES         PIC 9(02).
002000        10 WCL-LANZ-DIA         PIC 9(02).
002100     05 WCL-FECHA-LIMITE        PIC 9(08).
002200     05 WCL-FECHA-LIMITE-R REDEFINES WCL-FECHA-LIMITE.
002300        10 WCL-LIMITE-ANIO      PIC 9(04).
002400        10 WCL-LIMITE-MES       PIC 9(02).
002500        10 WCL-LIMITE-DIA       PIC 9(02).
002600     05 WCL-DURACION-DIAS       PIC 9(05).
002700     05 FILLER                  PIC X(12) VALUE SPACES.
