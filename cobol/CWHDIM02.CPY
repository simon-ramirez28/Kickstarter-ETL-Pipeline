000100******************************************************************
000200*        CWHDIM02  -  REGISTRO DE SALIDA DE LA DIMENSION ESTADO *
000300*        (ARCHIVO DIMSTAT, SECUENCIAL DE LONGITUD FIJA)          *
000400******************************************************************
000500 01  REG-DIMESTADO.
000600     05 RDE-ESTADO-LLAVE        PIC 9(04).
000700     05 RDE-ESTADO-NOMBRE       PIC X(12).
000800     05 RDE-ES-EXITOSO          PIC 9(01).
000900     05 FILLER                  PIC X(05) VALUE SPACES.
